000100000100
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.    QACEL01.
000400 AUTHOR.        EVANDRO VIEIRA NUNES.
000500 INSTALLATION.  SETOR DE PROCESSAMENTO DE DADOS.
000600 DATE-WRITTEN.  03/11/1986.
000700 DATE-COMPILED.
000800 SECURITY.      USO INTERNO - SETOR DE PROCESSAMENTO DE DADOS.
000900*
001000*    C O N F E R E N C I A   D E   P L A N I L H A S
001100*
001200*    ESTE PROGRAMA LE O ARQUIVO MODELO (PLANILHA ESPERADA) E O
001300*    ARQUIVO SAIDA (PLANILHA GERADA PELO SISTEMA SOB TESTE),
001400*    CELULA A CELULA, E GRAVA UM REGISTRO DE RESULTADO PARA
001500*    CADA CELULA PREENCHIDA DO MODELO, COM O RESULTADO DA
001600*    CONFERENCIA DE FORMATO E DE VALOR.
001700*
001800*    O ARQUIVO DE SAIDA E CARREGADO EM TABELA DE MEMORIA NO
001900*    INICIO DO PROCESSAMENTO, POIS O PROGRAMA PRECISA LOCALIZAR
002000*    QUALQUER CELULA DELE A QUALQUER MOMENTO (ACESSO ALEATORIO),
002100*    ENQUANTO O ARQUIVO MODELO E LIDO SEQUENCIALMENTE, FOLHA A
002200*    FOLHA, COLUNA A COLUNA.
002300*
002400*    HISTORICO DE ALTERACOES
002500*
002600*    DATA       PROGRAMADOR  CHAMADO   DESCRICAO
002700*    ---------- ------------ --------- ---------------------------
002800*    03/11/1986  EVN          CH-0114   VERSAO INICIAL DO
002900*                                       PROGRAMA.
003000*    22/04/1987  EVN          CH-0129   INCLUIDA CLASSIFICACAO DE
003100*                                       FORMATO DE CONTABIL.
003200*    14/09/1988  RFM          CH-0188   CORRIGIDA ORDEM DAS REGRAS
003300*                                       DE CLASSIFICACAO - PERCEN-
003400*                                       TUAL ANTES DE NUMERICO.
003500*    02/02/1989  RFM          CH-0203   NORMALIZACAO DE VALOR
003600*                                       PASSA A IGNORAR TODO
003700*                                       ESPACO INTERNO, NAO SO AS
003800*                                       PONTAS.
003900*    18/07/1990  EVN          CH-0241   TRATAMENTO DE FOLHA
004000*                                       AUSENTE NO ARQUIVO DE
004100*                                       SAIDA.
004200*    30/01/1991  EVN          CH-0255   CABECALHO DA COLUNA PASSA
004300*                                       A VIR DA LINHA 3 DO
004400*                                       MODELO.
004500*    11/11/1992  JPS          CH-0301   LINHA DE CABECALHO (LINHA
004600*                                       3) NAO SOFRE MAIS
004700*                                       CONFERENCIA DE TIPO, SO DE
004800*                                       VALOR.
004900*    25/06/1993  JPS          CH-0318   MONTAGEM DA REFERENCIA DE
005000*                                       CELULA (COLUNA+LINHA) EM
005100*                                       ROTINA SEPARADA.
005200*    09/03/1994  EVN          CH-0340   COMPARACAO NUMERICA PASSA
005300*                                       A CONSIDERAR CASAS
005400*                                       DECIMAIS, NAO SO A PARTE
005500*                                       INTEIRA.
005600*    17/10/1995  RFM          CH-0362   AUMENTADO LIMITE DA TABELA
005700*                                       DE SAIDA PARA 9999
005800*                                       CELULAS.
005900*    04/05/1996  RFM          CH-0379   INCLUIDA CHAVE UPSI-0 PARA
006000*                                       RASTREAMENTO EM TESTE.
006100*    19/12/1997  EVN          CH-0395   REVISADA MENSAGEM DE VALOR
006200*                                       DIVERGENTE - AGORA MOSTRA
006300*                                       OS DOIS VALORES ORIGINAIS.
006400*    30/09/1998  JPS          CH-0410   ANALISE PARA O ANO 2000 -
006500*                                       CAMPO WS-DATA-EXEC PASSA A
006600*                                       GRAVAR O SECULO (4 DIGITOS
006700*                                       NO ANO) NA DATA DE EXECU-
006800*                                       CAO. NENHUM OUTRO CAMPO DO
006900*                                       PROGRAMA GUARDA DATA DE
007000*                                       NEGOCIO, NAO HA OUTRO
007100*                                       IMPACTO DO ANO 2000.
007200*    11/02/1999  JPS          CH-0416   CONFIRMADO EM TESTE -
007300*                                       VIRADA DO SECULO NAO AFETA
007400*                                       A ROTINA DE ACUMULACAO.
007500*    08/08/2001  RFM          CH-0448   CORRIGIDA BUSCA NA TABELA
007600*                                       DE SAIDA - INDICE PODIA
007700*                                       FICAR UMA POSICAO ADIANTE
007800*                                       DA CELULA ENCONTRADA.
007900*    23/05/2003  RFM          CH-0471   CLASSIFICACAO DE FORMATO
008000*                                       PASSA A RECONHECER SINAIS
008100*                                       DE MOEDA ESTRANGEIRA.
008200*    14/03/2005  EVN          CH-0480   CELULA NAO ACHADA NA
008300*                                       TABELA DE SAIDA, COM A
008400*                                       FOLHA PRESENTE, DEIXOU
008500*                                       DE SER TRATADA COMO FOLHA
008600*                                       AUSENTE - PASSA A SEGUIR O
008700*                                       OBTIDO EM BRANCO PELA
008800*                                       CLASSIFICACAO/NORMALI-
008900*                                       ZACAO NORMAIS.
009000*    15/03/2005  JPS          CH-0481   CAMPO DE COMPARACAO
009100*                                       NUMERICA DEIXA DE USAR
009200*                                       COMP-3 (NUNCA USADO NOS
009300*                                       DEMAIS PROGRAMAS DO SETOR)
009400*                                       - PASSA A SER BINARIO
009500*                                       (COMP) COM 9 DIGITOS
009600*                                       INTEIROS E 4 DECIMAIS.
009700*    17/03/2005  JPS          CH-0482   9 DIGITOS INTEIROS E 4
009800*                                       DECIMAIS (CH-0481)
009900*                                       TRUNCAVA VALOR ACIMA
010000*                                       DISSO, CONTRA A REGRA DO
010100*                                       NORMALIZADOR (18 INTEIROS,
010200*                                       8 DECIMAIS) - CAMPO DE
010300*                                       COMPARACAO PASSA A SER
010400*                                       GRUPO
010500*                                       SINAL+INTEIRO+DECIMAL NO
010600*                                       TAMANHO CHEIO, SEM CONTA
010700*                                       ARITMETICA NENHUMA.
010800*    18/03/2005  RFM          CH-0483   NORMALIZADOR DE VALOR
010900*                                       PASSA A TRATAR TABULACAO
011000*                                       EMBUTIDA NO VALOR COMO
011100*                                       BRANCO, IGUAL AO ESPACO,
011200*                                       NA COMPACTACAO.
011300*    21/03/2005  EVN          CH-0485   "COL_" + NUMERO DA COLUNA
011400*                                       (P03-ACHA-CAMPO-PADRAO)
011500*                                       SAIA COM BRANCOS A
011600*                                       ESQUERDA (WS-COL-N-EDIT E
011700*                                       EDITADO COM SUPRESSAO DE
011800*                                       ZEROS) - "COL_  5" EM VEZ
011900*                                       DE "COL_5". AGORA O CAMPO
012000*                                       EDITADO E ACHADO POR
012100*                                       POSICAO E SO A PARTE
012200*                                       SIGNIFICATIVA ENTRA NA
012300*                                       STRING.
012400*    22/03/2005  EVN          CH-0486   REFERENCIA DE CELULA (P07-
012500*                                       MONTA-REF-CELULA) LEVAVA
012600*                                       OS BRANCOS DE SUPRESSAO DE
012700*                                       ZEROS DE WS-REF-LINHA-EDIT
012800*                                       JUNTO COM OS DIGITOS - "B
012900*                                       7" EM VEZ DE "B7". NOVA
013000*                                       ROTINA P07-ACHA-INICIO-
013100*                                       DIGITO LOCALIZA O PRIMEIRO
013200*                                       DIGITO SIGNIFICATIVO ANTES
013300*                                       DE MONTAR A REFERENCIA.
013400*    23/03/2005  RFM          CH-0487   MENSAGENS DE DIVERGENCIA
013500*                                       (P03-FOLHA-AUSENTE E
013600*                                       P03-FOLHA-OK) EMBUTIAM O
013700*                                       BRANCO DE PREENCHIMENTO
013800*                                       DOS CAMPOS DE TAMANHO FIXO
013900*                                       (NOME DE FOLHA, TIPO E
014000*                                       VALOR) NO MEIO DA FRASE.
014100*                                       PASSAM A USAR P07-CALCULA-
014200*                                       TAMANHO PARA CORTAR O
014300*                                       BRANCO ANTES DE ENTRAR NA
014400*                                       STRING.
014500*
014600 ENVIRONMENT DIVISION.
014700 CONFIGURATION SECTION.
014800 SPECIAL-NAMES.
014900     C01 IS TOP-OF-FORM                                           CH-0379
015000     UPSI-0 IS CHAVE-TESTE.
015100 INPUT-OUTPUT SECTION.
015200 FILE-CONTROL.
015300     SELECT ARQ-MODELO    ASSIGN TO DISK
015400            ORGANIZATION IS LINE SEQUENTIAL
015500            FILE STATUS  IS FS-MODELO.
015600013900
015700     SELECT ARQ-SAIDA     ASSIGN TO DISK
015800            ORGANIZATION IS LINE SEQUENTIAL
015900            FILE STATUS  IS FS-SAIDA.
016000014300
016100     SELECT ARQ-RESULTADO ASSIGN TO DISK
016200            ORGANIZATION IS LINE SEQUENTIAL
016300            FILE STATUS  IS FS-RESULT.
016400014700
016500 DATA DIVISION.
016600 FILE SECTION.
016700*
016800*    LAYOUT DA CELULA DO MODELO E DA SAIDA SAO IDENTICOS -
016900*    87 POSICOES, SEM FOLGA, CONFORME CONTRATO DE INTERFACE
017000*    COM O SISTEMA SOB TESTE. NAO LEVAR FILLER NESTES DOIS.
017100*
017200 FD  ARQ-MODELO           LABEL RECORD IS STANDARD
017300                           VALUE OF FILE-ID IS "QAMOD.DAT".
017400 01  REG-MODELO.
017500     03  CEL-FOLHA        PIC X(20).
017600     03  CEL-LINHA        PIC 9(04).
017700     03  CEL-COLUNA       PIC 9(03).
017800     03  CEL-FORMATO      PIC X(20).
017900     03  CEL-VALOR        PIC X(40).
018000016300
018100 FD  ARQ-SAIDA            LABEL RECORD IS STANDARD
018200                           VALUE OF FILE-ID IS "QASAI.DAT".
018300 01  REG-SAIDA.
018400     03  SAI-FOLHA        PIC X(20).
018500     03  SAI-LINHA        PIC 9(04).
018600     03  SAI-COLUNA       PIC 9(03).
018700     03  SAI-FORMATO      PIC X(20).
018800     03  SAI-VALOR        PIC X(40).
018900017200
019000 FD  ARQ-RESULTADO        LABEL RECORD IS STANDARD
019100                           VALUE OF FILE-ID IS "QARES.DAT".
019200 01  REG-RESULTADO.
019300     03  RES-FOLHA        PIC X(20).
019400     03  RES-CELULA       PIC X(08).
019500     03  RES-CAMPO        PIC X(20).
019600     03  RES-ESPERADO     PIC X(40).
019700     03  RES-OBTIDO       PIC X(40).
019800     03  RES-TIPO-RESULT  PIC X(08).
019900     03  RES-TIPO-MOTIVO  PIC X(80).
020000     03  RES-VALOR-RESULT PIC X(08).
020100     03  RES-VALOR-MOTIVO PIC X(120).
020200018500
020300 WORKING-STORAGE SECTION.
020400*
020500*    STATUS DE ARQUIVO
020600*
020700 77  FS-MODELO            PIC XX          VALUE "00".
020800 77  FS-SAIDA             PIC XX          VALUE "00".
020900 77  FS-RESULT            PIC XX          VALUE "00".
021000019300
021100 77  WS-FIM-MODELO        PIC X           VALUE "N".
021200     88  FIM-MODELO                       VALUE "S".
021300 77  WS-FIM-SAIDA         PIC X           VALUE "N".
021400     88  FIM-SAIDA                        VALUE "S".
021500019800
021600*
021700*    DATA DE EXECUCAO - SOMENTE PARA RASTREAMENTO (UPSI-0),
021800*    NAO E USADA EM NENHUMA REGRA DE NEGOCIO.
021900*
022000 01  WS-DATA-EXEC.
022100     03  WS-DEX-SECULO    PIC 9(02).
022200     03  WS-DEX-ANO       PIC 9(02).
022300     03  WS-DEX-MES       PIC 9(02).
022400     03  WS-DEX-DIA       PIC 9(02).
022500 01  WS-DATA-EXEC-N REDEFINES WS-DATA-EXEC
022600                          PIC 9(08).
022700021000
022800*
022900*    TABELA DA SAIDA EM MEMORIA - CARREGADA UMA UNICA VEZ,
023000*    PESQUISADA POR CHAVE FOLHA+LINHA+COLUNA ACHATADA.
023100*
023200 01  WS-TAB-SAIDA.
023300     03  WS-LINHA-SAIDA OCCURS 9999 TIMES                         CH-0362
023400                         INDEXED BY WS-IDX-SAIDA
023500                         ASCENDING KEY IS TAB-FOLHA.
023600         05  TAB-FOLHA    PIC X(20).
023700         05  TAB-LINHA    PIC 9(04) COMP.
023800         05  TAB-COLUNA   PIC 9(03) COMP.
023900         05  TAB-FORMATO  PIC X(20).
024000         05  TAB-VALOR    PIC X(40).
024100         05  FILLER       PIC X(05).
024200022500
024300 77  WS-QTD-SAIDA         PIC 9(04) COMP  VALUE ZERO.
024400 77  WS-IDX-ENCONTRADO    PIC 9(04) COMP  VALUE ZERO.
024500 77  WS-ACHOU-CELULA      PIC X           VALUE "N".
024600     88  CELULA-ENCONTRADA                VALUE "S".
024700 77  WS-ACHOU-FOLHA       PIC X           VALUE "N".
024800     88  FOLHA-PRESENTE                   VALUE "S".
024900023200
025000*
025100*    CHAVE ACHATADA PARA PESQUISA NA TABELA - O GRUPO DE
025200*    PESQUISA E O GRUPO DA TABELA SAO REDEFINIDOS COMO UMA
025300*    UNICA PIC X PARA PERMITIR COMPARACAO DE IGUALDADE EM
025400*    UM SO IF, EM VEZ DE TRES COMPARACOES SEPARADAS.
025500*
025600 01  WS-CHAVE-PROCURA.
025700     03  WCP-FOLHA        PIC X(20).
025800     03  WCP-LINHA        PIC 9(04) COMP.
025900     03  WCP-COLUNA       PIC 9(03) COMP.
026000 01  WS-CHAVE-PROCURA-X REDEFINES WS-CHAVE-PROCURA
026100                          PIC X(27).
026200024500
026300 01  WS-CHAVE-TABELA.
026400     03  WCT-FOLHA        PIC X(20).
026500     03  WCT-LINHA        PIC 9(04) COMP.
026600     03  WCT-COLUNA       PIC 9(03) COMP.
026700 01  WS-CHAVE-TABELA-X REDEFINES WS-CHAVE-TABELA
026800                          PIC X(27).
026900025200
027000*
027100*    VALOR/FORMATO OBTIDOS DA CELULA DA SAIDA - QUANDO A CELULA
027200*    NAO E ACHADA NA TABELA (FOLHA PRESENTE, MAS SEM ESSA
027300*    LINHA/COLUNA), FICAM EM BRANCO E SEGUEM O MESMO CAMINHO DE
027400*    CLASSIFICACAO E NORMALIZACAO DE UMA CELULA ACHADA - NAO SE
027500*    CONFUNDE COM FOLHA AUSENTE.                                  CH-0480
027600 77  WS-O-VALOR-OBTIDO    PIC X(40) VALUE SPACES.
027700 77  WS-O-FORMATO-OBTIDO  PIC X(20) VALUE SPACES.
027800026100
027900*
028000*    CONTROLE DE QUEBRA FOLHA/COLUNA E CABECALHOS DA LINHA 3
028100*
028200 77  WS-FOLHA-ANTERIOR    PIC X(20) VALUE SPACES.
028300 77  WS-COLUNA-ANTERIOR   PIC 9(03) COMP VALUE ZERO.
028400 77  WS-NUM-FOLHAS-VISTAS PIC 9(04) COMP VALUE ZERO.
028500026800
028600 01  WS-TAB-CABECALHO.
028700     03  WS-LINHA-CABEC OCCURS 200 TIMES
028800                         INDEXED BY WS-IDX-CABEC.
028900         05  CAB-COLUNA   PIC 9(03) COMP.
029000         05  CAB-TEXTO    PIC X(20).
029100         05  FILLER       PIC X(05).
029200027500
029300 77  WS-QTD-CABEC         PIC 9(03) COMP VALUE ZERO.
029400 77  WS-COL-N-EDIT        PIC ZZ9.
029500*    (CH-0485 - ACHA O PRIMEIRO DIGITO SIGNIFICATIVO DE
029600*    WS-COL-N-EDIT, POIS A EDICAO COM SUPRESSAO DE ZEROS
029700*    DEIXA BRANCO A ESQUERDA QUANDO A COLUNA TEM 1 OU 2 DIGITOS)
029800 77  WS-COL-N-INI         PIC 9(02) COMP VALUE ZERO.
029900 77  WS-COL-N-TAM         PIC 9(02) COMP VALUE ZERO.
030000 77  WS-COL-N-IND         PIC 9(02) COMP VALUE ZERO.
030100028400
030200*
030300*    AREAS DE TRABALHO DO CLASSIFICADOR DE FORMATO
030400*
030500 77  WS-FMT-ENTRADA       PIC X(20) VALUE SPACES.
030600 77  WS-FMT-SAIDA         PIC X(08) VALUE SPACES.
030700 77  WS-FMT-TRIM          PIC 9(02) COMP VALUE ZERO.
030800 77  WS-CONTA-AB          PIC 9(02) COMP VALUE ZERO.
030900 77  WS-CONTA-AST         PIC 9(02) COMP VALUE ZERO.
031000 77  WS-CONTA-FP          PIC 9(02) COMP VALUE ZERO.
031100 77  WS-CONTA-YY          PIC 9(02) COMP VALUE ZERO.
031200 77  WS-CONTA-MM          PIC 9(02) COMP VALUE ZERO.
031300 77  WS-CONTA-DD          PIC 9(02) COMP VALUE ZERO.
031400 77  WS-CONTA-PCT         PIC 9(02) COMP VALUE ZERO.
031500 77  WS-CONTA-MOEDA       PIC 9(02) COMP VALUE ZERO.
031600 77  WS-CONTA-ZERO        PIC 9(02) COMP VALUE ZERO.
031700 77  WS-CONTA-CARDINAL    PIC 9(02) COMP VALUE ZERO.
031800030100
031900 77  WS-ALFA-MAIUSCULAS   PIC X(26)
032000                           VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
032100 77  WS-ALFA-MINUSCULAS   PIC X(26)
032200                           VALUE "abcdefghijklmnopqrstuvwxyz".
032300030600
032400 77  WS-T-TIPO            PIC X(10) VALUE SPACES.
032500 77  WS-O-TIPO            PIC X(10) VALUE SPACES.
032600030900
032700*
032800*    AREAS DE TRABALHO DO NORMALIZADOR DE VALOR
032900*
033000 77  WS-VAL-ENTRADA       PIC X(40) VALUE SPACES.
033100 77  WS-VAL-TRAB          PIC X(40) VALUE SPACES.
033200 77  WS-VAL-LIMPO         PIC X(40) VALUE SPACES.
033300 77  WS-VAL-LIMPO-TAM     PIC 9(02) COMP VALUE ZERO.
033400 77  WS-VAL-POS           PIC 9(02) COMP VALUE ZERO.
033500 77  WS-VAL-POS-SAIDA     PIC 9(02) COMP VALUE ZERO.
033600 77  WS-VAL-CARACTER      PIC X           VALUE SPACE.
033700*
033800*    TABULACAO TAMBEM E BRANCO PARA EFEITO DO NORMALIZADOR -
033900*    SO O CARACTER ESPACO ERA TESTADO NA COMPACTACAO, E UMA
034000*    TABULACAO EMBUTIDA NO VALOR SOBREVIVIA AO EXPURGO.           CH-0483
034100*
034200 77  WS-VAL-CARACTER-TAB  PIC X           VALUE X"09".            CH-0483
034300032600
034400 77  WS-VAL-POS-PONTO     PIC 9(02) COMP VALUE ZERO.
034500 77  WS-VAL-NUMERICO-OK   PIC X           VALUE "N".
034600     88  VALOR-E-NUMERICO                 VALUE "S".
034700 77  WS-VAL-TEM-SINAL     PIC X           VALUE "N".
034800     88  VALOR-TEM-SINAL                  VALUE "S".
034900033200
035000 77  WS-INT-TEXTO         PIC X(18) VALUE SPACES.
035100 77  WS-DEC-TEXTO         PIC X(08) VALUE SPACES.
035200 77  WS-INT-NUM           PIC 9(18) VALUE ZERO.
035300 77  WS-DEC-NUM           PIC 9(08) VALUE ZERO.
035400*
035500*    O COMPARANDO NUMERICO DEIXA DE SER CAMPO BINARIO UNICO E
035600*    PASSA A SER GRUPO COM SINAL + PARTE INTEIRA (18 DIGITOS) +
035700*    PARTE DECIMAL (8 DIGITOS), DO MESMO TAMANHO QUE WS-INT-NUM
035800*    E WS-DEC-NUM - UM CAMPO S9(09)V9(04) TRUNCAVA QUALQUER
035900*    VALOR COM MAIS DE 9 DIGITOS INTEIROS OU MAIS DE 4 DECIMAIS,
036000*    CONTRA A REGRA DO NORMALIZADOR DE 18 INTEIROS E 8 DECIMAIS.  CH-0482
036100*
036200 01  WS-VAL-NUMERICO.                                             CH-0482
036300     03  WS-VAL-NUM-SINAL PIC X          VALUE "+".               CH-0482
036400     03  WS-VAL-NUM-INT   PIC 9(18)      VALUE ZERO.              CH-0482
036500     03  WS-VAL-NUM-DEC   PIC 9(08)      VALUE ZERO.              CH-0482
036600     03  FILLER           PIC X          VALUE SPACE.
036700035000
036800*
036900*    TESTE GENERICO DE DIGITOS - USADO PELO NORMALIZADOR PARA
037000*    VALIDAR AS PARTES INTEIRA E DECIMAL DE UM NUMERO.
037100*
037200 77  WS-TESTE-TEXTO       PIC X(18) VALUE SPACES.
037300 77  WS-TESTE-TAM         PIC 9(02) COMP VALUE ZERO.
037400 77  WS-TESTE-POS         PIC 9(02) COMP VALUE ZERO.
037500 77  WS-DIGITOS-OK        PIC X           VALUE "S".
037600     88  SAO-TODOS-DIGITOS                VALUE "S".
037700036000
037800*
037900*    LOCALIZADOR GENERICO DE TAMANHO (POSICAO DO ULTIMO
038000*    CARACTER NAO-BRANCO) - USADO EM VARIOS PONTOS.
038100*
038200 77  WS-TRIM-ENTRADA      PIC X(40) VALUE SPACES.
038300 77  WS-TRIM-TAM          PIC 9(02) COMP VALUE ZERO.
038400*    (CH-0487 - GUARDA O TAMANHO DO PRIMEIRO CAMPO QUANDO A
038500*    FRASE DE DIVERGENCIA PRECISA CORTAR DOIS CAMPOS)
038600 77  WS-TRIM-TAM-1        PIC 9(02) COMP VALUE ZERO.
038700 77  WS-TRIM-POS          PIC 9(02) COMP VALUE ZERO.
038800037100
038900*
039000*    COMPARACAO DE VALORES NORMALIZADOS (MODELO X SAIDA)
039100*
039200 77  WS-T-NUMERICO-OK     PIC X           VALUE "N".
039300     88  T-E-NUMERICO                     VALUE "S".
039400 01  WS-T-VAL-NUM.                                                CH-0482
039500     03  WS-T-VAL-NUM-SINAL PIC X        VALUE "+".               CH-0482
039600     03  WS-T-VAL-NUM-INT   PIC 9(18)    VALUE ZERO.              CH-0482
039700     03  WS-T-VAL-NUM-DEC   PIC 9(08)    VALUE ZERO.              CH-0482
039800     03  FILLER             PIC X        VALUE SPACE.
039900 77  WS-T-VAL-TEXTO       PIC X(40) VALUE SPACES.
040000038300
040100 77  WS-O-NUMERICO-OK     PIC X           VALUE "N".
040200     88  O-E-NUMERICO                     VALUE "S".
040300 01  WS-O-VAL-NUM.                                                CH-0482
040400     03  WS-O-VAL-NUM-SINAL PIC X        VALUE "+".               CH-0482
040500     03  WS-O-VAL-NUM-INT   PIC 9(18)    VALUE ZERO.              CH-0482
040600     03  WS-O-VAL-NUM-DEC   PIC 9(08)    VALUE ZERO.              CH-0482
040700     03  FILLER             PIC X        VALUE SPACE.
040800 77  WS-O-VAL-TEXTO       PIC X(40) VALUE SPACES.
040900039200
041000 77  WS-VALORES-IGUAIS    PIC X           VALUE "N".
041100     88  VALORES-SAO-IGUAIS                VALUE "S".
041200039500
041300*
041400*    MONTAGEM DA REFERENCIA DE CELULA (LETRA(S) DA COLUNA +
041500*    NUMERO DA LINHA), EX. COLUNA 2 LINHA 7 = "B7".
041600*
041700 77  WS-REF-NUM-COL       PIC 9(03) COMP VALUE ZERO.
041800 77  WS-REF-QUOCIENTE     PIC 9(03) COMP VALUE ZERO.
041900 77  WS-REF-RESTO         PIC 9(03) COMP VALUE ZERO.
042000 77  WS-REF-LETRAS-INV    PIC X(04) VALUE SPACES.
042100 77  WS-REF-LETRAS        PIC X(04) VALUE SPACES.
042200 77  WS-REF-POS           PIC 9(02) COMP VALUE ZERO.
042300 77  WS-REF-IND4          PIC 9(02) COMP VALUE ZERO.
042400 77  WS-REF-LINHA-EDIT    PIC ZZZ9.
042500*    (CH-0486 - PRIMEIRO DIGITO NAO-BRANCO DE WS-REF-LINHA-EDIT
042600*    E TAMANHO DA PARTE SIGNIFICATIVA, POIS A SUPRESSAO DE
042700*    ZEROS DEIXA BRANCO A ESQUERDA QUANDO A LINHA TEM MENOS DE
042800*    4 DIGITOS)
042900 77  WS-REF-LINHA-INI     PIC 9(02) COMP VALUE ZERO.
043000 77  WS-REF-LINHA-TAM     PIC 9(02) COMP VALUE ZERO.
043100 77  WS-REF-LINHA-POS     PIC 9(02) COMP VALUE ZERO.
043200 77  WS-REF-CELULA        PIC X(08) VALUE SPACES.
043300041600
043400 01  WS-RESULT-CONST.
043500     03  WC-CORRETO       PIC X(08) VALUE "Correct".
043600     03  WC-ERRADO        PIC X(08) VALUE "Wrong".
043700     03  WC-NA            PIC X(08) VALUE "N/A".
043800     03  FILLER           PIC X(10).
043900042200
044000 PROCEDURE DIVISION.
044100042400
044200 P01-ABERTURA.
044300     OPEN INPUT  ARQ-MODELO
044400     OPEN INPUT  ARQ-SAIDA
044500     OPEN OUTPUT ARQ-RESULTADO
044600042900
044700     IF CHAVE-TESTE
044800         ACCEPT WS-DATA-EXEC FROM DATE
044900         DISPLAY "QACEL01 - INICIO DO PROCESSAMENTO - "
045000                 WS-DATA-EXEC-N
045100     END-IF
045200043500
045300     PERFORM P02-CARGA-SAIDA
045400         THRU P02-CARGA-SAIDA-EXIT
045500043800
045600     PERFORM P03-PROCESSA-MODELO
045700         THRU P03-PROCESSA-MODELO-EXIT
045800044100
045900     PERFORM P09-ENCERRAMENTO
046000         THRU P09-ENCERRAMENTO-EXIT
046100044400
046200     STOP RUN.
046300044600
046400*
046500*    CARGA DO ARQUIVO DE SAIDA PARA A TABELA DE MEMORIA -
046600*    PERMITE LOCALIZAR QUALQUER CELULA DA SAIDA SEM RELEITURA
046700*    DO ARQUIVO. LINHAS 1 E 2 DE CADA FOLHA NUNCA SAO GRAVADAS.
046800*
046900 P02-CARGA-SAIDA.
047000     PERFORM P02-LER-SAIDA
047100         THRU P02-LER-SAIDA-EXIT
047200     PERFORM P02-GUARDA-SAIDA
047300         THRU P02-GUARDA-SAIDA-EXIT
047400         UNTIL FIM-SAIDA.
047500 P02-CARGA-SAIDA-EXIT.
047600     EXIT.
047700046000
047800 P02-LER-SAIDA.
047900     READ ARQ-SAIDA
048000         AT END
048100             SET FIM-SAIDA TO TRUE
048200     END-READ.
048300 P02-LER-SAIDA-EXIT.
048400     EXIT.
048500046800
048600 P02-GUARDA-SAIDA.
048700     IF SAI-LINHA < 3
048800         GO TO P02-GUARDA-SAIDA-PROXIMO
048900     END-IF
049000047300
049100     IF WS-QTD-SAIDA >= 9999
049200         DISPLAY "QACEL01 - TABELA DE SAIDA CHEIA - CELULA "
049300                 "IGNORADA"
049400         GO TO P02-GUARDA-SAIDA-PROXIMO
049500     END-IF
049600047900
049700     ADD 1 TO WS-QTD-SAIDA
049800     SET WS-IDX-SAIDA TO WS-QTD-SAIDA
049900048200
050000     MOVE SAI-FOLHA   TO TAB-FOLHA   (WS-IDX-SAIDA)
050100     MOVE SAI-LINHA   TO TAB-LINHA   (WS-IDX-SAIDA)
050200     MOVE SAI-COLUNA  TO TAB-COLUNA  (WS-IDX-SAIDA)
050300     MOVE SAI-FORMATO TO TAB-FORMATO (WS-IDX-SAIDA)
050400     MOVE SAI-VALOR   TO TAB-VALOR   (WS-IDX-SAIDA)
050500048800
050600 P02-GUARDA-SAIDA-PROXIMO.
050700     PERFORM P02-LER-SAIDA
050800         THRU P02-LER-SAIDA-EXIT.
050900 P02-GUARDA-SAIDA-EXIT.
051000     EXIT.
051100049400
051200*
051300*    LACO PRINCIPAL - LE O MODELO SEQUENCIALMENTE E CONTROLA
051400*    A QUEBRA DE FOLHA E DE COLUNA.
051500*
051600 P03-PROCESSA-MODELO.
051700     PERFORM P03-LER-MODELO
051800         THRU P03-LER-MODELO-EXIT
051900     PERFORM P03-TRATA-MODELO
052000         THRU P03-TRATA-MODELO-EXIT
052100         UNTIL FIM-MODELO.
052200 P03-PROCESSA-MODELO-EXIT.
052300     EXIT.
052400050700
052500 P03-LER-MODELO.
052600     READ ARQ-MODELO
052700         AT END
052800             SET FIM-MODELO TO TRUE
052900     END-READ.
053000 P03-LER-MODELO-EXIT.
053100     EXIT.
053200051500
053300 P03-TRATA-MODELO.
053400     IF CEL-LINHA < 3
053500         GO TO P03-TRATA-MODELO-PROXIMO
053600     END-IF
053700052000
053800     IF CEL-FOLHA NOT = WS-FOLHA-ANTERIOR
053900         PERFORM P03-NOVA-FOLHA
054000             THRU P03-NOVA-FOLHA-EXIT
054100         MOVE CEL-FOLHA TO WS-FOLHA-ANTERIOR
054200         MOVE ZERO      TO WS-COLUNA-ANTERIOR
054300     END-IF
054400052700
054500     IF CEL-COLUNA NOT = WS-COLUNA-ANTERIOR
054600         MOVE CEL-COLUNA TO WS-COLUNA-ANTERIOR
054700     END-IF
054800053100
054900     IF CEL-LINHA = 3
055000         PERFORM P03-GUARDA-CABECALHO
055100             THRU P03-GUARDA-CABECALHO-EXIT
055200     END-IF
055300053600
055400     PERFORM P03-VERIFICA-CELULA
055500         THRU P03-VERIFICA-CELULA-EXIT
055600053900
055700 P03-TRATA-MODELO-PROXIMO.
055800     PERFORM P03-LER-MODELO
055900         THRU P03-LER-MODELO-EXIT.
056000 P03-TRATA-MODELO-EXIT.
056100     EXIT.
056200054500
056300*
056400*    TROCA DE FOLHA - VERIFICA SE A NOVA FOLHA DO MODELO EXISTE
056500*    NA TABELA DE SAIDA (EM QUALQUER LINHA/COLUNA), PARA DECIDIR
056600*    SE A FOLHA TODA SERA TRATADA COMO AUSENTE.
056700*
056800 P03-NOVA-FOLHA.
056900     MOVE "N" TO WS-ACHOU-FOLHA
057000     MOVE ZERO TO WS-QTD-CABEC
057100     SET WS-IDX-SAIDA TO 1
057200055500
057300     IF WS-QTD-SAIDA = 0
057400         GO TO P03-NOVA-FOLHA-EXIT
057500     END-IF
057600055900
057700     PERFORM P03-TESTA-FOLHA-PASSO
057800         THRU P03-TESTA-FOLHA-PASSO-EXIT
057900         VARYING WS-IDX-SAIDA FROM 1 BY 1
058000         UNTIL WS-IDX-SAIDA > WS-QTD-SAIDA
058100               OR FOLHA-PRESENTE.
058200 P03-NOVA-FOLHA-EXIT.
058300     EXIT.
058400056700
058500 P03-TESTA-FOLHA-PASSO.
058600     IF TAB-FOLHA (WS-IDX-SAIDA) = CEL-FOLHA
058700         SET FOLHA-PRESENTE TO TRUE
058800     END-IF.
058900 P03-TESTA-FOLHA-PASSO-EXIT.
059000     EXIT.
059100057400
059200*
059300*    GUARDA O CABECALHO (LINHA 3) DA COLUNA ATUAL PARA USO NO
059400*    CAMPO RES-CAMPO DE TODA CELULA DESTA COLUNA.
059500*
059600 P03-GUARDA-CABECALHO.
059700     IF WS-QTD-CABEC >= 200
059800         GO TO P03-GUARDA-CABECALHO-EXIT
059900     END-IF
060000058300
060100     ADD 1 TO WS-QTD-CABEC
060200     SET WS-IDX-CABEC TO WS-QTD-CABEC
060300     MOVE CEL-COLUNA TO CAB-COLUNA (WS-IDX-CABEC)
060400     MOVE CEL-VALOR  TO CAB-TEXTO  (WS-IDX-CABEC).
060500 P03-GUARDA-CABECALHO-EXIT.
060600     EXIT.
060700059000
060800*
060900*    VERIFICACAO DE UMA CELULA DO MODELO - REGRA DE SALTO,
061000*    MONTAGEM DO REGISTRO DE RESULTADO E GRAVACAO.
061100*
061200 P03-VERIFICA-CELULA.
061300     MOVE CEL-VALOR TO WS-TRIM-ENTRADA
061400     PERFORM P07-CALCULA-TAMANHO
061500         THRU P07-CALCULA-TAMANHO-EXIT
061600     IF WS-TRIM-TAM = 0
061700         GO TO P03-VERIFICA-CELULA-EXIT
061800     END-IF
061900060200
062000     MOVE CEL-FOLHA  TO RES-FOLHA
062100     MOVE CEL-VALOR  TO RES-ESPERADO
062200     PERFORM P03-ACHA-CAMPO
062300         THRU P03-ACHA-CAMPO-EXIT
062400     PERFORM P07-MONTA-REF-CELULA
062500         THRU P07-MONTA-REF-CELULA-EXIT
062600     MOVE WS-REF-CELULA TO RES-CELULA
062700061000
062800     IF FOLHA-PRESENTE
062900         PERFORM P03-FOLHA-OK
063000             THRU P03-FOLHA-OK-EXIT
063100     ELSE
063200         PERFORM P03-FOLHA-AUSENTE
063300             THRU P03-FOLHA-AUSENTE-EXIT
063400     END-IF
063500061800
063600     WRITE REG-RESULTADO
063700         INVALID KEY
063800             DISPLAY "QACEL01 - ERRO GRAVANDO RESULTADO - "
063900                     FS-RESULT
064000     END-WRITE.
064100 P03-VERIFICA-CELULA-EXIT.
064200     EXIT.
064300062600
064400*
064500*    LOCALIZA O TEXTO DO CABECALHO DA COLUNA ATUAL; SE NAO
064600*    HOUVER CABECALHO GRAVADO, MONTA O ROTULO PADRAO COL_n.
064700*
064800 P03-ACHA-CAMPO.
064900     MOVE SPACES TO RES-CAMPO
065000     SET WS-IDX-CABEC TO 1
065100063400
065200     IF WS-QTD-CABEC = 0
065300         GO TO P03-ACHA-CAMPO-PADRAO
065400     END-IF
065500063800
065600     PERFORM P03-ACHA-CAMPO-PASSO
065700         THRU P03-ACHA-CAMPO-PASSO-EXIT
065800         VARYING WS-IDX-CABEC FROM 1 BY 1
065900         UNTIL WS-IDX-CABEC > WS-QTD-CABEC.
066000064300
066100     IF RES-CAMPO = SPACES
066200         GO TO P03-ACHA-CAMPO-PADRAO
066300     END-IF
066400     GO TO P03-ACHA-CAMPO-EXIT.
066500064800
066600 P03-ACHA-CAMPO-PADRAO.
066700*    (CH-0485 - SO A PARTE SIGNIFICATIVA DE WS-COL-N-EDIT VAI
066800*    PARA A STRING, SEM O BRANCO DA SUPRESSAO DE ZEROS)
066900     MOVE CEL-COLUNA TO WS-COL-N-EDIT
067000     PERFORM P03-ACHA-INICIO-COL
067100         THRU P03-ACHA-INICIO-COL-EXIT
067200     STRING "Col_" DELIMITED BY SIZE
067300             WS-COL-N-EDIT (WS-COL-N-INI:WS-COL-N-TAM)
067400                 DELIMITED BY SIZE
067500         INTO RES-CAMPO.
067600     GO TO P03-ACHA-CAMPO-EXIT.
067700066000
067800*
067900*    LOCALIZA O PRIMEIRO DIGITO NAO-BRANCO DE WS-COL-N-EDIT
068000*    (CAMPO EDITADO COM SUPRESSAO DE ZEROS, PIC ZZ9).
068100*
068200 P03-ACHA-INICIO-COL.
068300     MOVE 4 TO WS-COL-N-INI
068400     PERFORM P03-ACHA-INICIO-COL-PASSO
068500         THRU P03-ACHA-INICIO-COL-PASSO-EXIT
068600         VARYING WS-COL-N-IND FROM 1 BY 1
068700         UNTIL WS-COL-N-IND > 3
068800     COMPUTE WS-COL-N-TAM = 4 - WS-COL-N-INI.
068900 P03-ACHA-INICIO-COL-EXIT.
069000     EXIT.
069100 P03-ACHA-INICIO-COL-PASSO.
069200     IF WS-COL-N-EDIT (WS-COL-N-IND:1) NOT = SPACE
069300         AND WS-COL-N-INI = 4
069400         MOVE WS-COL-N-IND TO WS-COL-N-INI
069500     END-IF.
069600 P03-ACHA-INICIO-COL-PASSO-EXIT.
069700     EXIT.
069800068100
069900 P03-ACHA-CAMPO-PASSO.
070000     IF CAB-COLUNA (WS-IDX-CABEC) = CEL-COLUNA
070100         AND CAB-TEXTO (WS-IDX-CABEC) NOT = SPACES
070200         MOVE CAB-TEXTO (WS-IDX-CABEC) TO RES-CAMPO
070300     END-IF.
070400 P03-ACHA-CAMPO-PASSO-EXIT.
070500     EXIT.
070600 P03-ACHA-CAMPO-EXIT.
070700     EXIT.
070800069100
070900*
071000*    FOLHA AUSENTE NO ARQUIVO DE SAIDA - TODA CELULA PREENCHIDA
071100*    DO MODELO RECEBE RESULTADO ERRADO NOS DOIS TESTES.
071200*
071300 P03-FOLHA-AUSENTE.
071400     MOVE "N/A (Sheet Missing)" TO RES-OBTIDO
071500     MOVE WC-ERRADO  TO RES-TIPO-RESULT
071600     MOVE WC-ERRADO  TO RES-VALOR-RESULT
071700070000
071800*    (CH-0487 - CORTA O BRANCO DE PREENCHIMENTO DE CEL-FOLHA
071900*    ANTES DE ENTRAR NA FRASE)
072000     MOVE CEL-FOLHA TO WS-TRIM-ENTRADA
072100     PERFORM P07-CALCULA-TAMANHO
072200         THRU P07-CALCULA-TAMANHO-EXIT
072300     IF WS-TRIM-TAM = 0
072400         MOVE 1 TO WS-TRIM-TAM
072500     END-IF
072600070900
072700     STRING "Sheet '" DELIMITED BY SIZE
072800             WS-TRIM-ENTRADA (1:WS-TRIM-TAM) DELIMITED BY SIZE
072900             "' not in output." DELIMITED BY SIZE
073000         INTO RES-TIPO-MOTIVO
073100     MOVE RES-TIPO-MOTIVO TO RES-VALOR-MOTIVO.
073200 P03-FOLHA-AUSENTE-EXIT.
073300     EXIT.
073400071700
073500*
073600*    FOLHA PRESENTE - LOCALIZA A CELULA CORRESPONDENTE NA
073700*    TABELA DE SAIDA E APLICA AS DUAS CONFERENCIAS. SE A FOLHA
073800*    EXISTE MAS NAO TEM REGISTRO PARA ESTA LINHA/COLUNA, A
073900*    CELULA OBTIDA E TRATADA COMO EM BRANCO E SEGUE A MESMA
074000*    CLASSIFICACAO/NORMALIZACAO DE UMA CELULA ACHADA - NAO SE
074100*    CONFUNDE COM FOLHA AUSENTE (QUE TEM MENSAGEM PROPRIA, EM
074200*    P03-FOLHA-AUSENTE).                                          CH-0480
074300*
074400 P03-FOLHA-OK.
074500     MOVE CEL-FOLHA   TO WCP-FOLHA
074600     MOVE CEL-LINHA   TO WCP-LINHA
074700     MOVE CEL-COLUNA  TO WCP-COLUNA
074800     MOVE "N" TO WS-ACHOU-CELULA
074900     SET WS-IDX-SAIDA TO 1
075000073300
075100     IF WS-QTD-SAIDA NOT = 0
075200         PERFORM P03-PROCURA-CELULA
075300             THRU P03-PROCURA-CELULA-EXIT
075400             VARYING WS-IDX-SAIDA FROM 1 BY 1
075500             UNTIL WS-IDX-SAIDA > WS-QTD-SAIDA
075600                   OR CELULA-ENCONTRADA
075700     END-IF
075800074100
075900     IF CELULA-ENCONTRADA
076000         MOVE TAB-VALOR   (WS-IDX-ENCONTRADO) TO WS-O-VALOR-OBTIDO
076100         MOVE TAB-FORMATO (WS-IDX-ENCONTRADO)
076200             TO WS-O-FORMATO-OBTIDO
076300     ELSE
076400         MOVE SPACES TO WS-O-VALOR-OBTIDO
076500         MOVE SPACES TO WS-O-FORMATO-OBTIDO
076600     END-IF
076700074900
076800     MOVE WS-O-VALOR-OBTIDO TO RES-OBTIDO
076900075100
077000     MOVE CEL-FORMATO TO WS-FMT-ENTRADA
077100     PERFORM P04-CLASSIFICA-FORMATO
077200         THRU P04-CLASSIFICA-FORMATO-EXIT
077300     MOVE WS-FMT-SAIDA TO WS-T-TIPO
077400075600
077500     MOVE WS-O-FORMATO-OBTIDO TO WS-FMT-ENTRADA
077600     PERFORM P04-CLASSIFICA-FORMATO
077700         THRU P04-CLASSIFICA-FORMATO-EXIT
077800     MOVE WS-FMT-SAIDA TO WS-O-TIPO
077900076100
078000     IF CEL-LINHA = 3
078100         MOVE WC-NA TO RES-TIPO-RESULT
078200         MOVE "Header row - no type check" TO RES-TIPO-MOTIVO
078300     ELSE
078400         IF WS-T-TIPO = WS-O-TIPO
078500             MOVE WC-CORRETO TO RES-TIPO-RESULT
078600             MOVE "Data types match" TO RES-TIPO-MOTIVO
078700         ELSE
078800             MOVE WC-ERRADO TO RES-TIPO-RESULT
078900077100
079000*            (CH-0487 - CORTA O BRANCO DE PREENCHIMENTO DE
079100*            WS-T-TIPO E WS-O-TIPO ANTES DE ENTRAR NA FRASE)
079200             MOVE WS-T-TIPO TO WS-TRIM-ENTRADA
079300             PERFORM P07-CALCULA-TAMANHO
079400                 THRU P07-CALCULA-TAMANHO-EXIT
079500             MOVE WS-TRIM-TAM TO WS-TRIM-TAM-1
079600077800
079700             MOVE WS-O-TIPO TO WS-TRIM-ENTRADA
079800             PERFORM P07-CALCULA-TAMANHO
079900                 THRU P07-CALCULA-TAMANHO-EXIT
080000078200
080100             STRING "Template type is `" DELIMITED BY SIZE
080200                     WS-T-TIPO (1:WS-TRIM-TAM-1) DELIMITED BY SIZE
080300                     "`, but output is `" DELIMITED BY SIZE
080400                     WS-O-TIPO (1:WS-TRIM-TAM) DELIMITED BY SIZE
080500                     "`." DELIMITED BY SIZE
080600                 INTO RES-TIPO-MOTIVO
080700         END-IF
080800     END-IF
080900079100
081000     MOVE CEL-VALOR TO WS-VAL-ENTRADA
081100     PERFORM P05-NORMALIZA-VALOR
081200         THRU P05-NORMALIZA-VALOR-EXIT
081300     MOVE WS-VAL-NUMERICO-OK TO WS-T-NUMERICO-OK
081400     MOVE WS-VAL-NUMERICO    TO WS-T-VAL-NUM
081500     MOVE WS-VAL-LIMPO       TO WS-T-VAL-TEXTO
081600079800
081700     MOVE WS-O-VALOR-OBTIDO TO WS-VAL-ENTRADA
081800     PERFORM P05-NORMALIZA-VALOR
081900         THRU P05-NORMALIZA-VALOR-EXIT
082000     MOVE WS-VAL-NUMERICO-OK TO WS-O-NUMERICO-OK
082100     MOVE WS-VAL-NUMERICO    TO WS-O-VAL-NUM
082200     MOVE WS-VAL-LIMPO       TO WS-O-VAL-TEXTO
082300080500
082400     PERFORM P06-COMPARA-NORMALIZADOS
082500         THRU P06-COMPARA-NORMALIZADOS-EXIT
082600080800
082700     IF VALORES-SAO-IGUAIS
082800         MOVE WC-CORRETO TO RES-VALOR-RESULT
082900         MOVE "Values match" TO RES-VALOR-MOTIVO
083000     ELSE
083100         MOVE WC-ERRADO TO RES-VALOR-RESULT
083200081400
083300*        (CH-0487 - CORTA O BRANCO DE PREENCHIMENTO DE
083400*        CEL-VALOR E WS-O-VALOR-OBTIDO ANTES DE ENTRAR NA FRASE;
083500*        WS-O-VALOR-OBTIDO PODE VIR TODO EM BRANCO QUANDO A
083600*        CELULA NAO FOI ACHADA NA SAIDA)
083700         MOVE CEL-VALOR TO WS-TRIM-ENTRADA
083800         PERFORM P07-CALCULA-TAMANHO
083900             THRU P07-CALCULA-TAMANHO-EXIT
084000         MOVE WS-TRIM-TAM TO WS-TRIM-TAM-1
084100082300
084200         MOVE WS-O-VALOR-OBTIDO TO WS-TRIM-ENTRADA
084300         PERFORM P07-CALCULA-TAMANHO
084400             THRU P07-CALCULA-TAMANHO-EXIT
084500         IF WS-TRIM-TAM = 0
084600             MOVE 1 TO WS-TRIM-TAM
084700         END-IF
084800083000
084900         STRING "The template value is `" DELIMITED BY SIZE
085000                 CEL-VALOR (1:WS-TRIM-TAM-1) DELIMITED BY SIZE
085100                 "`, but the output has `" DELIMITED BY SIZE
085200                 WS-O-VALOR-OBTIDO (1:WS-TRIM-TAM)
085300                     DELIMITED BY SIZE
085400                 "`." DELIMITED BY SIZE
085500             INTO RES-VALOR-MOTIVO
085600     END-IF.
085700 P03-FOLHA-OK-EXIT.
085800     EXIT.
085900084000
086000*
086100*    PESQUISA LINEAR NA TABELA DE SAIDA PELA CHAVE ACHATADA.
086200*    O INDICE DO LACO (WS-IDX-SAIDA) E AVANCADO PELO PROPRIO
086300*    PERFORM VARYING ANTES DO RETESTE DA CONDICAO, POR ISSO O
086400*    PONTO DE ACERTO E GUARDADO EM WS-IDX-ENCONTRADO, NUNCA SE
086500*    USA O INDICE DO LACO DEPOIS DELE TERMINAR.
086600*
086700 P03-PROCURA-CELULA.                                              CH-0448
086800     MOVE TAB-FOLHA  (WS-IDX-SAIDA) TO WCT-FOLHA
086900     MOVE TAB-LINHA  (WS-IDX-SAIDA) TO WCT-LINHA
087000     MOVE TAB-COLUNA (WS-IDX-SAIDA) TO WCT-COLUNA
087100     IF WS-CHAVE-PROCURA-X = WS-CHAVE-TABELA-X
087200         SET CELULA-ENCONTRADA TO TRUE
087300         MOVE WS-IDX-SAIDA TO WS-IDX-ENCONTRADO                   CH-0448
087400     END-IF.
087500 P03-PROCURA-CELULA-EXIT.
087600     EXIT.
087700085800
087800*
087900*    CLASSIFICADOR DE FORMATO - NOVE REGRAS, NA ORDEM, A
088000*    PRIMEIRA QUE BATER DECIDE. O FORMATO E ANALISADO EM
088100*    MINUSCULAS.
088200*
088300 P04-CLASSIFICA-FORMATO.
088400     MOVE WS-FMT-ENTRADA TO WS-TRIM-ENTRADA
088500     PERFORM P07-CALCULA-TAMANHO
088600         THRU P07-CALCULA-TAMANHO-EXIT
088700     MOVE WS-TRIM-TAM TO WS-FMT-TRIM
088800086900
088900     MOVE SPACES TO WS-FMT-SAIDA
089000087100
089100     IF WS-FMT-TRIM = 0
089200         MOVE "General" TO WS-FMT-SAIDA
089300         GO TO P04-CLASSIFICA-FORMATO-EXIT
089400     END-IF
089500087600
089600     MOVE WS-FMT-ENTRADA TO WS-VAL-TRAB
089700     INSPECT WS-VAL-TRAB
089800         CONVERTING WS-ALFA-MAIUSCULAS TO WS-ALFA-MINUSCULAS
089900088000
090000     MOVE ZERO TO WS-CONTA-AB WS-CONTA-AST WS-CONTA-FP
090100                  WS-CONTA-YY WS-CONTA-MM WS-CONTA-DD
090200                  WS-CONTA-PCT WS-CONTA-MOEDA WS-CONTA-ZERO
090300                  WS-CONTA-CARDINAL
090400088500
090500     INSPECT WS-VAL-TRAB TALLYING WS-CONTA-AB  FOR ALL "_("
090600     INSPECT WS-VAL-TRAB TALLYING WS-CONTA-AST FOR ALL "*"
090700     INSPECT WS-VAL-TRAB TALLYING WS-CONTA-FP  FOR ALL ")"
090800     INSPECT WS-VAL-TRAB TALLYING WS-CONTA-YY  FOR ALL "yy"
090900     INSPECT WS-VAL-TRAB TALLYING WS-CONTA-MM  FOR ALL "mm"
091000     INSPECT WS-VAL-TRAB TALLYING WS-CONTA-DD  FOR ALL "dd"
091100     INSPECT WS-VAL-TRAB TALLYING WS-CONTA-PCT FOR ALL "%"
091200     INSPECT WS-VAL-TRAB TALLYING WS-CONTA-MOEDA FOR ALL "$"
091300     INSPECT WS-VAL-TRAB TALLYING WS-CONTA-MOEDA FOR ALL "€"
091400     INSPECT WS-VAL-TRAB TALLYING WS-CONTA-MOEDA FOR ALL "£"
091500     INSPECT WS-VAL-TRAB TALLYING WS-CONTA-MOEDA FOR ALL "¥"
091600     INSPECT WS-VAL-TRAB TALLYING WS-CONTA-MOEDA FOR ALL "₹"
091700     INSPECT WS-VAL-TRAB TALLYING WS-CONTA-ZERO FOR ALL "0"
091800     INSPECT WS-VAL-TRAB TALLYING WS-CONTA-CARDINAL FOR ALL "#"
091900090000
092000     IF WS-CONTA-AB > 0 AND WS-CONTA-AST > 0 AND WS-CONTA-FP > 0
092100         MOVE "Accounting" TO WS-FMT-SAIDA
092200         GO TO P04-CLASSIFICA-FORMATO-EXIT
092300     END-IF
092400090500
092500     IF WS-CONTA-YY > 0 OR WS-CONTA-MM > 0 OR WS-CONTA-DD > 0
092600         MOVE "Date" TO WS-FMT-SAIDA
092700         GO TO P04-CLASSIFICA-FORMATO-EXIT
092800     END-IF
092900091000
093000     IF WS-CONTA-PCT > 0
093100         MOVE "Percentage" TO WS-FMT-SAIDA
093200         GO TO P04-CLASSIFICA-FORMATO-EXIT
093300     END-IF
093400091500
093500     IF WS-CONTA-MOEDA > 0
093600         MOVE "Currency" TO WS-FMT-SAIDA
093700         GO TO P04-CLASSIFICA-FORMATO-EXIT
093800     END-IF
093900092000
094000     IF WS-CONTA-ZERO > 0 OR WS-CONTA-CARDINAL > 0
094100         MOVE "Numeric" TO WS-FMT-SAIDA
094200         GO TO P04-CLASSIFICA-FORMATO-EXIT
094300     END-IF
094400092500
094500     IF WS-FMT-TRIM = 1 AND WS-VAL-TRAB (1:1) = "@"
094600         MOVE "Text" TO WS-FMT-SAIDA
094700         GO TO P04-CLASSIFICA-FORMATO-EXIT
094800     END-IF
094900093000
095000     IF WS-FMT-TRIM = 7 AND WS-VAL-TRAB (1:7) = "general"
095100         MOVE "General" TO WS-FMT-SAIDA
095200         GO TO P04-CLASSIFICA-FORMATO-EXIT
095300     END-IF
095400093500
095500     MOVE "Other" TO WS-FMT-SAIDA.
095600 P04-CLASSIFICA-FORMATO-EXIT.
095700     EXIT.
095800093900
095900*
096000*    NORMALIZADOR DE VALOR - DEIXA O VALOR EM MINUSCULAS, SEM
096100*    ESPACO NENHUM, E RECONHECE SE O RESULTADO E NUMERICO.
096200*
096300 P05-NORMALIZA-VALOR.
096400     MOVE WS-VAL-ENTRADA TO WS-TRIM-ENTRADA
096500     PERFORM P07-CALCULA-TAMANHO
096600         THRU P07-CALCULA-TAMANHO-EXIT
096700094800
096800     MOVE SPACES TO WS-VAL-TRAB
096900     MOVE "N" TO WS-VAL-NUMERICO-OK
097000     MOVE "+" TO WS-VAL-NUM-SINAL                                 CH-0482
097100     MOVE ZERO TO WS-VAL-NUM-INT WS-VAL-NUM-DEC                   CH-0482
097200095300
097300     IF WS-TRIM-TAM = 0
097400         MOVE SPACES TO WS-VAL-LIMPO
097500         MOVE ZERO TO WS-VAL-LIMPO-TAM
097600         GO TO P05-NORMALIZA-VALOR-EXIT
097700     END-IF
097800095900
097900     MOVE WS-VAL-ENTRADA (1:WS-TRIM-TAM)
098000         TO WS-VAL-TRAB (1:WS-TRIM-TAM)
098100     INSPECT WS-VAL-TRAB
098200         CONVERTING WS-ALFA-MAIUSCULAS TO WS-ALFA-MINUSCULAS
098300096300
098400*
098500*    REMOCAO DE TODO ESPACO INTERNO - COMPACTA CARACTER A
098600*    CARACTER, NAO SO AS PONTAS. TABULACAO CONTA COMO ESPACO
098700*    PARA ESTE EXPURGO (VIDE WS-VAL-CARACTER-TAB).                CH-0483
098800*
098900     MOVE SPACES TO WS-VAL-LIMPO
099000     MOVE ZERO TO WS-VAL-POS-SAIDA
099100097100
099200     PERFORM P05-COMPACTA-PASSO
099300         THRU P05-COMPACTA-PASSO-EXIT
099400         VARYING WS-VAL-POS FROM 1 BY 1
099500         UNTIL WS-VAL-POS > WS-TRIM-TAM
099600097600
099700     MOVE WS-VAL-POS-SAIDA TO WS-VAL-LIMPO-TAM
099800097800
099900     IF WS-VAL-LIMPO-TAM = 0
100000         GO TO P05-NORMALIZA-VALOR-EXIT
100100     END-IF
100200098200
100300*
100400*    TENTA RECONHECER O TEXTO LIMPO COMO NUMERO - PROCURA O
100500*    PONTO DECIMAL, VALIDA SINAL E DIGITOS.
100600*
100700     MOVE ZERO TO WS-VAL-POS-PONTO
100800     PERFORM P05-ACHA-PONTO
100900         THRU P05-ACHA-PONTO-EXIT
101000099000
101100     PERFORM P05-ANALISA-NUMERO
101200         THRU P05-ANALISA-NUMERO-EXIT.
101300 P05-NORMALIZA-VALOR-EXIT.
101400     EXIT.
101500099500
101600 P05-COMPACTA-PASSO.
101700     MOVE WS-VAL-TRAB (WS-VAL-POS:1) TO WS-VAL-CARACTER
101800     IF WS-VAL-CARACTER NOT = SPACE                               CH-0483
101900         AND WS-VAL-CARACTER NOT = WS-VAL-CARACTER-TAB            CH-0483
102000         ADD 1 TO WS-VAL-POS-SAIDA
102100         MOVE WS-VAL-CARACTER
102200             TO WS-VAL-LIMPO (WS-VAL-POS-SAIDA:1)
102300     END-IF.
102400 P05-COMPACTA-PASSO-EXIT.
102500     EXIT.
102600100600
102700 P05-ACHA-PONTO.
102800     PERFORM P05-ACHA-PONTO-PASSO
102900         THRU P05-ACHA-PONTO-PASSO-EXIT
103000         VARYING WS-VAL-POS FROM 1 BY 1
103100         UNTIL WS-VAL-POS > WS-VAL-LIMPO-TAM.
103200 P05-ACHA-PONTO-EXIT.
103300     EXIT.
103400101400
103500 P05-ACHA-PONTO-PASSO.
103600     IF WS-VAL-LIMPO (WS-VAL-POS:1) = "."
103700         AND WS-VAL-POS-PONTO = 0
103800         MOVE WS-VAL-POS TO WS-VAL-POS-PONTO
103900     END-IF.
104000 P05-ACHA-PONTO-PASSO-EXIT.
104100     EXIT.
104200102200
104300*
104400*    SEPARA SINAL, PARTE INTEIRA E PARTE DECIMAL, VALIDA QUE
104500*    SOBRARAM SO DIGITOS, E MONTA O COMPARANDO EM WS-VAL-NUMERICO
104600*    (GRUPO SINAL + 18 DIGITOS INTEIROS + 8 DECIMAIS - VIDE
104700*    CH-0482). ZERO FICA SEMPRE COM SINAL "+", MESMO QUE O TEXTO
104800*    TIVESSE VINDO COM "-", PARA "-0" NAO DIVERGIR DE "0".        CH-0482
104900*
105000 P05-ANALISA-NUMERO.
105100     MOVE "N" TO WS-VAL-TEM-SINAL
105200     MOVE WS-VAL-LIMPO TO WS-TESTE-TEXTO (1:18)
105300     MOVE 1 TO WS-VAL-POS
105400103400
105500     IF WS-VAL-LIMPO (1:1) = "-"
105600         MOVE "S" TO WS-VAL-TEM-SINAL
105700         MOVE 2 TO WS-VAL-POS
105800     END-IF
105900103900
106000     MOVE SPACES TO WS-INT-TEXTO
106100     MOVE SPACES TO WS-DEC-TEXTO
106200104200
106300     IF WS-VAL-POS-PONTO = 0
106400         MOVE WS-VAL-LIMPO (WS-VAL-POS:) TO WS-TESTE-TEXTO
106500         MOVE WS-VAL-LIMPO-TAM TO WS-TESTE-TAM
106600         SUBTRACT WS-VAL-POS FROM WS-TESTE-TAM
106700         ADD 1 TO WS-TESTE-TAM
106800         MOVE WS-VAL-LIMPO (WS-VAL-POS:WS-TESTE-TAM)
106900             TO WS-INT-TEXTO (1:WS-TESTE-TAM)
107000     ELSE
107100         COMPUTE WS-TESTE-TAM =
107200             WS-VAL-POS-PONTO - WS-VAL-POS
107300         IF WS-TESTE-TAM > 0
107400             MOVE WS-VAL-LIMPO (WS-VAL-POS:WS-TESTE-TAM)
107500                 TO WS-INT-TEXTO (1:WS-TESTE-TAM)
107600         END-IF
107700         COMPUTE WS-TESTE-TAM =
107800             WS-VAL-LIMPO-TAM - WS-VAL-POS-PONTO
107900         IF WS-TESTE-TAM > 0
108000             MOVE WS-VAL-LIMPO (WS-VAL-POS-PONTO + 1:WS-TESTE-TAM)
108100                 TO WS-DEC-TEXTO (1:WS-TESTE-TAM)
108200         END-IF
108300     END-IF
108400106400
108500     MOVE WS-INT-TEXTO TO WS-TESTE-TEXTO
108600     PERFORM P05-TESTA-DIGITOS
108700         THRU P05-TESTA-DIGITOS-EXIT
108800     IF NOT SAO-TODOS-DIGITOS
108900         GO TO P05-ANALISA-NUMERO-EXIT
109000     END-IF
109100107100
109200     IF WS-DEC-TEXTO NOT = SPACES
109300         MOVE WS-DEC-TEXTO TO WS-TESTE-TEXTO
109400         PERFORM P05-TESTA-DIGITOS
109500             THRU P05-TESTA-DIGITOS-EXIT
109600         IF NOT SAO-TODOS-DIGITOS
109700             GO TO P05-ANALISA-NUMERO-EXIT
109800         END-IF
109900     END-IF
110000108000
110100*
110200*    A PARTE DECIMAL GRAVADA COMO TEXTO FICA ALINHADA NA
110300*    ESQUERDA (EX. ".5" = "5       "); SE FOSSE MOVIDA DIRETO
110400*    PARA CAMPO NUMERICO FICARIA ALINHADA NA DIREITA E DARIA
110500*    0,00000005 EM VEZ DE 0,5. COMPLETA COM ZEROS A DIREITA
110600*    ANTES DE MOVER PARA O CAMPO NUMERICO.
110700*
110800     INSPECT WS-DEC-TEXTO REPLACING TRAILING SPACE BY "0"
110900108900
111000     IF WS-INT-TEXTO = SPACES
111100         MOVE ZERO TO WS-INT-NUM
111200     ELSE
111300         MOVE WS-INT-TEXTO TO WS-INT-NUM
111400     END-IF
111500     MOVE WS-DEC-TEXTO TO WS-DEC-NUM
111600109600
111700     MOVE WS-INT-NUM TO WS-VAL-NUM-INT                            CH-0482
111800     MOVE WS-DEC-NUM TO WS-VAL-NUM-DEC                            CH-0482
111900     MOVE "+" TO WS-VAL-NUM-SINAL                                 CH-0482
112000     IF WS-VAL-TEM-SINAL = "S"                                    CH-0482
112100         AND (WS-INT-NUM NOT = 0 OR WS-DEC-NUM NOT = 0)           CH-0482
112200         MOVE "-" TO WS-VAL-NUM-SINAL                             CH-0482
112300     END-IF
112400110400
112500     MOVE "S" TO WS-VAL-NUMERICO-OK.
112600 P05-ANALISA-NUMERO-EXIT.
112700     EXIT.
112800110800
112900 P05-TESTA-DIGITOS.
113000     MOVE "S" TO WS-DIGITOS-OK
113100*    (TAMANHO GENERICO RECEBE O TEXTO POR WS-TRIM-ENTRADA)
113200     MOVE WS-TESTE-TEXTO TO WS-TRIM-ENTRADA
113300     PERFORM P07-CALCULA-TAMANHO
113400         THRU P07-CALCULA-TAMANHO-EXIT
113500     MOVE WS-TRIM-TAM TO WS-TESTE-TAM
113600111600
113700     IF WS-TESTE-TAM = 0
113800         MOVE "N" TO WS-DIGITOS-OK
113900         GO TO P05-TESTA-DIGITOS-EXIT
114000     END-IF
114100112100
114200     PERFORM P05-TESTA-DIGITOS-PASSO
114300         THRU P05-TESTA-DIGITOS-PASSO-EXIT
114400         VARYING WS-TESTE-POS FROM 1 BY 1
114500         UNTIL WS-TESTE-POS > WS-TESTE-TAM
114600               OR NOT SAO-TODOS-DIGITOS.
114700 P05-TESTA-DIGITOS-EXIT.
114800     EXIT.
114900112900
115000 P05-TESTA-DIGITOS-PASSO.
115100     IF WS-TESTE-TEXTO (WS-TESTE-POS:1) < "0"
115200         OR WS-TESTE-TEXTO (WS-TESTE-POS:1) > "9"
115300         MOVE "N" TO WS-DIGITOS-OK
115400     END-IF.
115500 P05-TESTA-DIGITOS-PASSO-EXIT.
115600     EXIT.
115700113700
115800*
115900*    COMPARACAO DOS DOIS VALORES JA NORMALIZADOS - NUMERICO
116000*    NUNCA E IGUAL A TEXTO, MESMO QUE AS APARENCIAS COINCIDAM.
116100*
116200 P06-COMPARA-NORMALIZADOS.
116300     MOVE "N" TO WS-VALORES-IGUAIS
116400114400
116500     IF T-E-NUMERICO AND O-E-NUMERICO
116600         IF WS-T-VAL-NUM = WS-O-VAL-NUM
116700             MOVE "S" TO WS-VALORES-IGUAIS
116800         END-IF
116900         GO TO P06-COMPARA-NORMALIZADOS-EXIT
117000     END-IF
117100115100
117200     IF T-E-NUMERICO OR O-E-NUMERICO
117300         GO TO P06-COMPARA-NORMALIZADOS-EXIT
117400     END-IF
117500115500
117600     IF WS-T-VAL-TEXTO = WS-O-VAL-TEXTO
117700         MOVE "S" TO WS-VALORES-IGUAIS
117800     END-IF.
117900 P06-COMPARA-NORMALIZADOS-EXIT.
118000     EXIT.
118100116100
118200*
118300*    MONTA A REFERENCIA DE CELULA (LETRA(S) DA COLUNA MAIS O
118400*    NUMERO DA LINHA) A PARTIR DE CEL-COLUNA E CEL-LINHA, PELO
118500*    MESMO METODO DE CONVERSAO USADO NAS PLANILHAS (BASE 26
118600*    SEM O ZERO, A=1).
118700*
118800 P07-MONTA-REF-CELULA.
118900     MOVE CEL-COLUNA TO WS-REF-NUM-COL
119000     MOVE SPACES TO WS-REF-LETRAS-INV
119100     MOVE ZERO TO WS-REF-POS
119200117200
119300     PERFORM P07-REF-PASSO
119400         THRU P07-REF-PASSO-EXIT
119500         UNTIL WS-REF-NUM-COL = 0
119600117600
119700     MOVE SPACES TO WS-REF-LETRAS
119800     PERFORM P07-REF-INVERTE
119900         THRU P07-REF-INVERTE-EXIT
120000         VARYING WS-REF-IND4 FROM 1 BY 1
120100         UNTIL WS-REF-IND4 > WS-REF-POS
120200118200
120300     MOVE CEL-LINHA TO WS-REF-LINHA-EDIT
120400     MOVE WS-REF-LETRAS TO WS-REF-CELULA
120500118500
120600     MOVE WS-REF-LETRAS TO WS-TRIM-ENTRADA
120700     PERFORM P07-ACHA-INICIO-LINHA
120800         THRU P07-ACHA-INICIO-LINHA-EXIT
120900118900
121000*    (CH-0486 - SO A PARTE SIGNIFICATIVA DE WS-REF-LINHA-EDIT
121100*    E COPIADA, SEM O BRANCO DA SUPRESSAO DE ZEROS)
121200     PERFORM P07-ACHA-INICIO-DIGITO
121300         THRU P07-ACHA-INICIO-DIGITO-EXIT
121400119400
121500     MOVE WS-REF-LINHA-EDIT (WS-REF-LINHA-INI:WS-REF-LINHA-TAM)
121600         TO WS-REF-CELULA (WS-REF-LINHA-POS:WS-REF-LINHA-TAM).
121700 P07-MONTA-REF-CELULA-EXIT.
121800     EXIT.
121900119900
122000 P07-REF-PASSO.
122100*    (DIVISAO E RESTO MANUAIS - SEM FUNCTION MOD)
122200     COMPUTE WS-REF-RESTO = WS-REF-NUM-COL - 1
122300     COMPUTE WS-REF-QUOCIENTE = WS-REF-RESTO / 26
122400     COMPUTE WS-REF-RESTO =
122500         WS-REF-RESTO - (WS-REF-QUOCIENTE * 26)
122600120600
122700     ADD 1 TO WS-REF-POS
122800     MOVE WS-ALFA-MAIUSCULAS (WS-REF-RESTO + 1:1)
122900         TO WS-REF-LETRAS-INV (WS-REF-POS:1)
123000121000
123100     COMPUTE WS-REF-NUM-COL = WS-REF-QUOCIENTE.
123200 P07-REF-PASSO-EXIT.
123300     EXIT.
123400121400
123500 P07-REF-INVERTE.
123600*    (POSICAO INVERTIDA CALCULADA DIRETO NA MOVE ABAIXO)
123700     MOVE WS-REF-LETRAS-INV (WS-REF-POS - WS-REF-IND4 + 1:1)
123800         TO WS-REF-LETRAS (WS-REF-IND4:1).
123900 P07-REF-INVERTE-EXIT.
124000     EXIT.
124100122100
124200*
124300*    LOCALIZA A POSICAO ONDE TERMINAM AS LETRAS E COMECA A
124400*    PARTE NUMERICA DA REFERENCIA DE CELULA.
124500*
124600 P07-ACHA-INICIO-LINHA.
124700     MOVE 5 TO WS-REF-LINHA-POS
124800     PERFORM P07-ACHA-INICIO-LINHA-PASSO
124900         THRU P07-ACHA-INICIO-LINHA-PASSO-EXIT
125000         VARYING WS-REF-IND4 FROM 1 BY 1
125100         UNTIL WS-REF-IND4 > 4.
125200 P07-ACHA-INICIO-LINHA-EXIT.
125300     EXIT.
125400123400
125500 P07-ACHA-INICIO-LINHA-PASSO.
125600     IF WS-TRIM-ENTRADA (WS-REF-IND4:1) = SPACE
125700         AND WS-REF-LINHA-POS = 5
125800         MOVE WS-REF-IND4 TO WS-REF-LINHA-POS
125900     END-IF.
126000 P07-ACHA-INICIO-LINHA-PASSO-EXIT.
126100     EXIT.
126200124200
126300*
126400*    LOCALIZA O PRIMEIRO DIGITO NAO-BRANCO DE WS-REF-LINHA-EDIT
126500*    (CAMPO EDITADO COM SUPRESSAO DE ZEROS, PIC ZZZ9) E CALCULA
126600*    O TAMANHO DA PARTE SIGNIFICATIVA (CH-0486).
126700*
126800 P07-ACHA-INICIO-DIGITO.
126900     MOVE 5 TO WS-REF-LINHA-INI
127000     PERFORM P07-ACHA-INICIO-DIGITO-PASSO
127100         THRU P07-ACHA-INICIO-DIGITO-PASSO-EXIT
127200         VARYING WS-REF-IND4 FROM 1 BY 1
127300         UNTIL WS-REF-IND4 > 4
127400     COMPUTE WS-REF-LINHA-TAM = 5 - WS-REF-LINHA-INI.
127500 P07-ACHA-INICIO-DIGITO-EXIT.
127600     EXIT.
127700 P07-ACHA-INICIO-DIGITO-PASSO.
127800     IF WS-REF-LINHA-EDIT (WS-REF-IND4:1) NOT = SPACE
127900         AND WS-REF-LINHA-INI = 5
128000         MOVE WS-REF-IND4 TO WS-REF-LINHA-INI
128100     END-IF.
128200 P07-ACHA-INICIO-DIGITO-PASSO-EXIT.
128300     EXIT.
128400126400
128500*
128600*    LOCALIZADOR GENERICO DE TAMANHO - PERCORRE AS 40 POSICOES
128700*    DE WS-TRIM-ENTRADA E GUARDA A ULTIMA POSICAO NAO-BRANCO.
128800*    O LACO SEMPRE PERCORRE TODAS AS POSICOES, SEM TESTAR A
128900*    POSICAO ZERO, PARA NAO DEPENDER DA ORDEM DE AVALIACAO DE
129000*    UMA CONDICAO COMPOSTA.
129100*
129200 P07-CALCULA-TAMANHO.
129300     MOVE ZERO TO WS-TRIM-TAM
129400     PERFORM P07-CALCULA-TAMANHO-PASSO
129500         THRU P07-CALCULA-TAMANHO-PASSO-EXIT
129600         VARYING WS-TRIM-POS FROM 1 BY 1
129700         UNTIL WS-TRIM-POS > 40.
129800 P07-CALCULA-TAMANHO-EXIT.
129900     EXIT.
130000128000
130100 P07-CALCULA-TAMANHO-PASSO.
130200     IF WS-TRIM-ENTRADA (WS-TRIM-POS:1) NOT = SPACE
130300         MOVE WS-TRIM-POS TO WS-TRIM-TAM
130400     END-IF.
130500 P07-CALCULA-TAMANHO-PASSO-EXIT.
130600     EXIT.
130700128700
130800*
130900*    ENCERRAMENTO - FECHA OS ARQUIVOS.
131000*
131100 P09-ENCERRAMENTO.
131200     CLOSE ARQ-MODELO
131300     CLOSE ARQ-SAIDA
131400     CLOSE ARQ-RESULTADO.
131500 P09-ENCERRAMENTO-EXIT.
131600     EXIT.
