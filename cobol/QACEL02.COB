
000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    QACEL02.
000300 AUTHOR.        EVANDRO VIEIRA NUNES.
000400 INSTALLATION.  SETOR DE PROCESSAMENTO DE DADOS.
000500 DATE-WRITTEN.  19/11/1986.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - SETOR DE PROCESSAMENTO DE DADOS.
000800*
000900*    R E L A T O R I O   D E   C O N F E R E N C I A
001000*
001100*    ESTE PROGRAMA LE O ARQUIVO DE RESULTADO GRAVADO PELO
001200*    QACEL01 E IMPRIME O RELATORIO DE CONFERENCIA EM TRES
001300*    PARTES: O PAINEL COM OS PERCENTUAIS DE ACERTO, A LISTA
001400*    DE RESULTADOS DE TIPO DE DADO E A LISTA DE RESULTADOS DE
001500*    VALOR. O ARQUIVO DE RESULTADO E LIDO TRES VEZES, UMA PARA
001600*    CADA PARTE DO RELATORIO, PARA NAO TER DE GUARDAR TODO O
001700*    CONTEUDO EM MEMORIA.
001800*
001900*    SE O ARQUIVO DE RESULTADO NAO TIVER NENHUM REGISTRO, O
002000*    RELATORIO NAO E IMPRESSO.
002100*
002200*    HISTORICO DE ALTERACOES
002300*
002400*    DATA       PROGRAMADOR  CHAMADO   DESCRICAO
002500*    ---------- ------------ --------- ---------------------------
002600*    19/11/1986  EVN          CH-0115   VERSAO INICIAL DO PROGRAMA.
002700*    30/01/1991  EVN          CH-0256   PAINEL PASSA A MOSTRAR O
002800*                                       PERCENTUAL COM UMA CASA
002900*                                       DECIMAL, ARREDONDADO.
003000*    11/11/1992  JPS          CH-0302   LISTA DE TIPO DE DADO PASSA
003100*                                       A EXCLUIR OS REGISTROS N/A.
003200*    14/02/1994  EVN          CH-0344   SE NAO HOUVER REGISTRO DE
003300*                                       RESULTADO, RELATORIO DEIXA
003400*                                       DE SER IMPRESSO.
003500*    30/09/1998  JPS          CH-0411   ANALISE PARA O ANO 2000 -
003600*                                       PROGRAMA NAO GUARDA NENHUMA
003700*                                       DATA DE NEGOCIO, SOMENTE A
003800*                                       DATA DE EXECUCAO NO RODAPE
003900*                                       DO PAINEL. CAMPO AMPLIADO
004000*                                       PARA 4 DIGITOS DE ANO.
004100*    08/08/2001  RFM          CH-0449   CORRIGIDO ARREDONDAMENTO DO
004200*                                       PERCENTUAL QUANDO O TOTAL
004300*                                       DE CONFERENCIAS E ZERO -
004400*                                       PASSA A FIXAR 100,0%.
004500*    16/03/2005  RFM          CH-0484   NUMERADOR DO CALCULO DE
004600*                                       PERCENTUAL (CORRETO*10000)
004700*                                       TRANSBORDAVA EM 9(09) PARA
004800*                                       CONTAGENS ACIMA DE 100.000
004900*                                       ACERTOS - CAMPO AMPLIADO
005000*                                       PARA 9(14).
005100*
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM
005600     UPSI-0 IS CHAVE-TESTE.
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900     SELECT ARQ-RESULTADO ASSIGN TO DISK
006000            ORGANIZATION IS LINE SEQUENTIAL
006100            FILE STATUS  IS FS-RESULT.

006200     SELECT ARQ-RELATO    ASSIGN TO PRINTER.

006300 DATA DIVISION.
006400 FILE SECTION.
006500*
006600*    LAYOUT DO RESULTADO - IGUAL AO GRAVADO PELO QACEL01 - 344
006700*    POSICOES, SEM FOLGA, CONFORME CONTRATO ENTRE OS DOIS
006800*    PROGRAMAS. NAO LEVAR FILLER NESTE.
006900*
007000 FD  ARQ-RESULTADO        LABEL RECORD IS STANDARD
007100                           VALUE OF FILE-ID IS "QARES.DAT".
007200 01  REG-RESULTADO.
007300     03  RES-FOLHA        PIC X(20).
007400     03  RES-CELULA       PIC X(08).
007500     03  RES-CAMPO        PIC X(20).
007600     03  RES-ESPERADO     PIC X(40).
007700     03  RES-OBTIDO       PIC X(40).
007800     03  RES-TIPO-RESULT  PIC X(08).
007900     03  RES-TIPO-MOTIVO  PIC X(80).
008000     03  RES-VALOR-RESULT PIC X(08).
008100     03  RES-VALOR-MOTIVO PIC X(120).

008200 FD  ARQ-RELATO           LABEL RECORD IS OMITTED.
008300 01  REG-RELATO           PIC X(132).

008400 WORKING-STORAGE SECTION.
008500 77  FS-RESULT            PIC XX          VALUE "00".
008600 77  WS-FIM-RESULT        PIC X           VALUE "N".
008700     88  FIM-RESULTADO                    VALUE "S".
008800 77  WS-TEM-REGISTRO      PIC X           VALUE "N".
008900     88  HA-REGISTRO-RESULTADO             VALUE "S".

009000 01  WS-DATA-EXEC.
009100     03  WS-DEX-SECULO    PIC 9(02).
009200     03  WS-DEX-ANO       PIC 9(02).
009300     03  WS-DEX-MES       PIC 9(02).
009400     03  WS-DEX-DIA       PIC 9(02).
009500 01  WS-DATA-EXEC-N REDEFINES WS-DATA-EXEC
009600                          PIC 9(08).

009700*
009800*    ACUMULADORES DO PAINEL (SUMMARY-TOTALS)
009900*
010000 01  WS-TOTAIS.
010100     03  WS-TOTAL-VALOR-CHECKS  PIC 9(07) COMP VALUE ZERO.
010200     03  WS-TOTAL-TIPO-CHECKS   PIC 9(07) COMP VALUE ZERO.
010300     03  WS-TIPO-CORRETO        PIC 9(07) COMP VALUE ZERO.
010400     03  WS-VALOR-CORRETO       PIC 9(07) COMP VALUE ZERO.
010500     03  WS-TIPO-ERROS          PIC 9(07) COMP VALUE ZERO.
010600     03  WS-VALOR-ERROS         PIC 9(07) COMP VALUE ZERO.
010700     03  FILLER                 PIC X(04).

010800*
010900*    O PERCENTUAL E GUARDADO EM DECIMOS DE PONTO PERCENTUAL
011000*    (9999 = 999,9%) PARA O ARREDONDAMENTO SER FEITO EM
011100*    ARITMETICA INTEIRA, SEM FUNCTION ROUND. O CAMPO EDITADO
011200*    REDEFINE O MESMO CAMPO COM O PONTO DECIMAL IMPLICITO UMA
011300*    CASA A ESQUERDA, SEM MUDAR O TAMANHO EM BYTES.
011400*
011500 01  WS-TIPO-PCT-DECIMOS      PIC 9(04) COMP VALUE ZERO.
011600 01  WS-TIPO-PCT-V REDEFINES WS-TIPO-PCT-DECIMOS
011700                              PIC 9(03)V9.

011800 01  WS-VALOR-PCT-DECIMOS     PIC 9(04) COMP VALUE ZERO.
011900 01  WS-VALOR-PCT-V REDEFINES WS-VALOR-PCT-DECIMOS
012000                              PIC 9(03)V9.

012100*
012200*    WS-TIPO-CORRETO E WS-VALOR-CORRETO CHEGAM A 9(07) (ATE
012300*    9.999.999 ACERTOS) - MULTIPLICADO POR 10000 PRECISA DE
012400*    ATE 11 DIGITOS; O NUMERADOR E O QUOCIENTE SAO AMPLIADOS
012500*    PARA 9(14) PARA A MULTIPLICACAO NUNCA TRUNCAR.               CH-0484
012600*
012700 77  WS-PCT-NUMERADOR         PIC 9(14) COMP VALUE ZERO.          CH-0484
012800 77  WS-PCT-QUOCIENTE         PIC 9(14) COMP VALUE ZERO.          CH-0484

012900*
013000*    LINHAS DO PAINEL (QA DASHBOARD)
013100*
013200 01  LINHA-TITULO.
013300     02  F  PIC X(54) VALUE SPACES.
013400     02  F  PIC X(20) VALUE "Validation Dashboard".
013500     02  F  PIC X(58) VALUE SPACES.

013600 01  LINHA-KPI-TIPO-PCT.
013700     02  F  PIC X(20) VALUE "Data Type Accuracy:".
013800     02  F  PIC X(02) VALUE SPACES.
013900     02  KPI-TIPO-PCT      PIC ZZ9.9.
014000     02  F  PIC X(01) VALUE "%".
014100     02  F  PIC X(107) VALUE SPACES.

014200 01  LINHA-KPI-VALOR-PCT.
014300     02  F  PIC X(15) VALUE "Value Accuracy:".
014400     02  F  PIC X(07) VALUE SPACES.
014500     02  KPI-VALOR-PCT     PIC ZZ9.9.
014600     02  F  PIC X(01) VALUE "%".
014700     02  F  PIC X(107) VALUE SPACES.

014800 01  LINHA-KPI-TIPO-ERR.
014900     02  F  PIC X(17) VALUE "Data Type Errors:".
015000     02  F  PIC X(04) VALUE SPACES.
015100     02  KPI-TIPO-ERR      PIC ZZZZZZ9.
015200     02  F  PIC X(104) VALUE SPACES.

015300 01  LINHA-KPI-VALOR-ERR.
015400     02  F  PIC X(13) VALUE "Value Errors:".
015500     02  F  PIC X(08) VALUE SPACES.
015600     02  KPI-VALOR-ERR     PIC ZZZZZZ9.
015700     02  F  PIC X(104) VALUE SPACES.

015800 01  LINHA-BRANCO.
015900     02  F  PIC X(132) VALUE SPACES.

016000 01  LINHA-TRACO.
016100     02  F  PIC X(132) VALUE ALL "-".

016200*
016300*    LINHAS DA LISTA DE TIPO DE DADO (DATA TYPE RESULTS)
016400*
016500 01  LINHA-TIT-TIPO.
016600     02  F  PIC X(20) VALUE "DATA TYPE RESULTS".
016700     02  F  PIC X(112) VALUE SPACES.

016800 01  LINHA-CAB-TIPO.
016900     02  F  PIC X(18) VALUE "SHEET".
017000     02  F  PIC X(01) VALUE SPACES.
017100     02  F  PIC X(08) VALUE "CELL".
017200     02  F  PIC X(01) VALUE SPACES.
017300     02  F  PIC X(18) VALUE "FIELD".
017400     02  F  PIC X(01) VALUE SPACES.
017500     02  F  PIC X(08) VALUE "RESULT".
017600     02  F  PIC X(01) VALUE SPACES.
017700     02  F  PIC X(76) VALUE "REASON".

017800 01  LINHA-DET-TIPO.
017900     02  DET-TIPO-FOLHA     PIC X(18).
018000     02  F  PIC X(01) VALUE SPACES.
018100     02  DET-TIPO-CELULA    PIC X(08).
018200     02  F  PIC X(01) VALUE SPACES.
018300     02  DET-TIPO-CAMPO     PIC X(18).
018400     02  F  PIC X(01) VALUE SPACES.
018500     02  DET-TIPO-RESULT    PIC X(08).
018600     02  F  PIC X(01) VALUE SPACES.
018700     02  DET-TIPO-MOTIVO    PIC X(76).

018800*
018900*    LINHAS DA LISTA DE VALOR (VALUE MATCH RESULTS)
019000*
019100 01  LINHA-TIT-VALOR.
019200     02  F  PIC X(20) VALUE "VALUE MATCH RESULTS".
019300     02  F  PIC X(112) VALUE SPACES.

019400 01  LINHA-CAB-VALOR.
019500     02  F  PIC X(15) VALUE "SHEET".
019600     02  F  PIC X(01) VALUE SPACES.
019700     02  F  PIC X(07) VALUE "CELL".
019800     02  F  PIC X(01) VALUE SPACES.
019900     02  F  PIC X(15) VALUE "FIELD".
020000     02  F  PIC X(01) VALUE SPACES.
020100     02  F  PIC X(18) VALUE "EXPECTED VALUE".
020200     02  F  PIC X(01) VALUE SPACES.
020300     02  F  PIC X(18) VALUE "TEST VALUE".
020400     02  F  PIC X(01) VALUE SPACES.
020500     02  F  PIC X(08) VALUE "RESULT".
020600     02  F  PIC X(01) VALUE SPACES.
020700     02  F  PIC X(45) VALUE "REASON".

020800 01  LINHA-DET-VALOR.
020900     02  DET-VALOR-FOLHA    PIC X(15).
021000     02  F  PIC X(01) VALUE SPACES.
021100     02  DET-VALOR-CELULA   PIC X(07).
021200     02  F  PIC X(01) VALUE SPACES.
021300     02  DET-VALOR-CAMPO    PIC X(15).
021400     02  F  PIC X(01) VALUE SPACES.
021500     02  DET-VALOR-ESPERADO PIC X(18).
021600     02  F  PIC X(01) VALUE SPACES.
021700     02  DET-VALOR-OBTIDO   PIC X(18).
021800     02  F  PIC X(01) VALUE SPACES.
021900     02  DET-VALOR-RESULT   PIC X(08).
022000     02  F  PIC X(01) VALUE SPACES.
022100     02  DET-VALOR-MOTIVO   PIC X(45).

022200 PROCEDURE DIVISION.

022300 P01-ABERTURA.
022400     IF CHAVE-TESTE
022500         ACCEPT WS-DATA-EXEC FROM DATE
022600         DISPLAY "QACEL02 - INICIO DO RELATORIO - "
022700                 WS-DATA-EXEC-N
022800     END-IF

022900     PERFORM P02-ACUMULA
023000         THRU P02-ACUMULA-EXIT

023100     IF HA-REGISTRO-RESULTADO
023200         PERFORM P03-IMPRIME-PAINEL
023300             THRU P03-IMPRIME-PAINEL-EXIT
023400         PERFORM P04-IMPRIME-TIPO
023500             THRU P04-IMPRIME-TIPO-EXIT
023600         PERFORM P05-IMPRIME-VALOR
023700             THRU P05-IMPRIME-VALOR-EXIT
023800     ELSE
023900         DISPLAY "QACEL02 - NENHUM REGISTRO DE RESULTADO - "
024000                 "RELATORIO NAO IMPRESSO."
024100     END-IF

024200     STOP RUN.

024300*
024400*    PRIMEIRA PASSADA - ACUMULA OS TOTAIS DO PAINEL.
024500*
024600 P02-ACUMULA.
024700     OPEN INPUT ARQ-RESULTADO

024800     PERFORM P02-LER-RESULTADO
024900         THRU P02-LER-RESULTADO-EXIT
025000     PERFORM P02-SOMA-RESULTADO
025100         THRU P02-SOMA-RESULTADO-EXIT
025200         UNTIL FIM-RESULTADO

025300     CLOSE ARQ-RESULTADO

025400     IF WS-TOTAL-VALOR-CHECKS > 0
025500         SET HA-REGISTRO-RESULTADO TO TRUE
025600     END-IF

025700     PERFORM P02-CALCULA-PERCENTUAIS
025800         THRU P02-CALCULA-PERCENTUAIS-EXIT.
025900 P02-ACUMULA-EXIT.
026000     EXIT.

026100 P02-LER-RESULTADO.
026200     READ ARQ-RESULTADO
026300         AT END
026400             SET FIM-RESULTADO TO TRUE
026500     END-READ.
026600 P02-LER-RESULTADO-EXIT.
026700     EXIT.

026800 P02-SOMA-RESULTADO.
026900     ADD 1 TO WS-TOTAL-VALOR-CHECKS

027000     IF RES-TIPO-RESULT NOT = "N/A"
027100         ADD 1 TO WS-TOTAL-TIPO-CHECKS
027200         IF RES-TIPO-RESULT = "Correct"
027300             ADD 1 TO WS-TIPO-CORRETO
027400         END-IF
027500     END-IF

027600     IF RES-VALOR-RESULT = "Correct"
027700         ADD 1 TO WS-VALOR-CORRETO
027800     END-IF

027900     PERFORM P02-LER-RESULTADO
028000         THRU P02-LER-RESULTADO-EXIT.
028100 P02-SOMA-RESULTADO-EXIT.
028200     EXIT.

028300*
028400*    CALCULO DOS PERCENTUAIS - ARREDONDAMENTO MEIO-PARA-CIMA
028500*    MANUAL: (CORRETO*1000/TOTAL) EM DECIMOS, SOMA 5 E TRUNCA
028600*    A CASA EXTRA. SE O TOTAL FOR ZERO, FIXA 100,0%.
028700*
028800 P02-CALCULA-PERCENTUAIS.                                         CH-0449
028900     COMPUTE WS-TIPO-ERROS =
029000         WS-TOTAL-TIPO-CHECKS - WS-TIPO-CORRETO
029100     COMPUTE WS-VALOR-ERROS =
029200         WS-TOTAL-VALOR-CHECKS - WS-VALOR-CORRETO

029300     IF WS-TOTAL-TIPO-CHECKS = 0
029400         MOVE 1000 TO WS-TIPO-PCT-DECIMOS                         CH-0449
029500     ELSE
029600         COMPUTE WS-PCT-NUMERADOR =
029700             WS-TIPO-CORRETO * 10000
029800         COMPUTE WS-PCT-QUOCIENTE =
029900             WS-PCT-NUMERADOR / WS-TOTAL-TIPO-CHECKS
030000         COMPUTE WS-TIPO-PCT-DECIMOS =
030100             (WS-PCT-QUOCIENTE + 5) / 10
030200     END-IF

030300     IF WS-TOTAL-VALOR-CHECKS = 0
030400         MOVE 1000 TO WS-VALOR-PCT-DECIMOS                        CH-0449
030500     ELSE
030600         COMPUTE WS-PCT-NUMERADOR =
030700             WS-VALOR-CORRETO * 10000
030800         COMPUTE WS-PCT-QUOCIENTE =
030900             WS-PCT-NUMERADOR / WS-TOTAL-VALOR-CHECKS
031000         COMPUTE WS-VALOR-PCT-DECIMOS =
031100             (WS-PCT-QUOCIENTE + 5) / 10
031200     END-IF.
031300 P02-CALCULA-PERCENTUAIS-EXIT.
031400     EXIT.

031500*
031600*    SEGUNDA PASSADA - NAO E PRECISA RELER O ARQUIVO PARA O
031700*    PAINEL, JA ESTA TUDO ACUMULADO. IMPRIME O TITULO E AS
031800*    QUATRO LINHAS DE KPI.
031900*
032000 P03-IMPRIME-PAINEL.
032100     OPEN OUTPUT ARQ-RELATO

032200     WRITE REG-RELATO FROM LINHA-BRANCO
032300     WRITE REG-RELATO FROM LINHA-TITULO
032400     WRITE REG-RELATO FROM LINHA-BRANCO

032500     MOVE WS-TIPO-PCT-V  TO KPI-TIPO-PCT
032600     WRITE REG-RELATO FROM LINHA-KPI-TIPO-PCT

032700     MOVE WS-VALOR-PCT-V TO KPI-VALOR-PCT
032800     WRITE REG-RELATO FROM LINHA-KPI-VALOR-PCT

032900     MOVE WS-TIPO-ERROS  TO KPI-TIPO-ERR
033000     WRITE REG-RELATO FROM LINHA-KPI-TIPO-ERR

033100     MOVE WS-VALOR-ERROS TO KPI-VALOR-ERR
033200     WRITE REG-RELATO FROM LINHA-KPI-VALOR-ERR

033300     WRITE REG-RELATO FROM LINHA-BRANCO.
033400 P03-IMPRIME-PAINEL-EXIT.
033500     EXIT.

033600*
033700*    TERCEIRA PASSADA (RELEITURA 1 DE 2) - LISTA DE RESULTADO
033800*    DE TIPO DE DADO, EXCLUINDO OS REGISTROS N/A.
033900*
034000 P04-IMPRIME-TIPO.
034100     WRITE REG-RELATO FROM LINHA-TIT-TIPO
034200     WRITE REG-RELATO FROM LINHA-CAB-TIPO
034300     WRITE REG-RELATO FROM LINHA-TRACO

034400     OPEN INPUT ARQ-RESULTADO
034500     MOVE "N" TO WS-FIM-RESULT

034600     PERFORM P02-LER-RESULTADO
034700         THRU P02-LER-RESULTADO-EXIT
034800     PERFORM P04-LISTA-TIPO-PASSO
034900         THRU P04-LISTA-TIPO-PASSO-EXIT
035000         UNTIL FIM-RESULTADO

035100     CLOSE ARQ-RESULTADO
035200     WRITE REG-RELATO FROM LINHA-BRANCO.
035300 P04-IMPRIME-TIPO-EXIT.
035400     EXIT.

035500 P04-LISTA-TIPO-PASSO.
035600     IF RES-TIPO-RESULT NOT = "N/A"
035700         MOVE RES-FOLHA       TO DET-TIPO-FOLHA
035800         MOVE RES-CELULA      TO DET-TIPO-CELULA
035900         MOVE RES-CAMPO       TO DET-TIPO-CAMPO
036000         MOVE RES-TIPO-RESULT TO DET-TIPO-RESULT
036100         MOVE RES-TIPO-MOTIVO TO DET-TIPO-MOTIVO
036200         WRITE REG-RELATO FROM LINHA-DET-TIPO
036300     END-IF

036400     PERFORM P02-LER-RESULTADO
036500         THRU P02-LER-RESULTADO-EXIT.
036600 P04-LISTA-TIPO-PASSO-EXIT.
036700     EXIT.

036800*
036900*    QUARTA PASSADA (RELEITURA 2 DE 2) - LISTA DE RESULTADO DE
037000*    VALOR, TODOS OS REGISTROS, INCLUSIVE OS DA LINHA DE
037100*    CABECALHO.
037200*
037300 P05-IMPRIME-VALOR.
037400     WRITE REG-RELATO FROM LINHA-TIT-VALOR
037500     WRITE REG-RELATO FROM LINHA-CAB-VALOR
037600     WRITE REG-RELATO FROM LINHA-TRACO

037700     OPEN INPUT ARQ-RESULTADO
037800     MOVE "N" TO WS-FIM-RESULT

037900     PERFORM P02-LER-RESULTADO
038000         THRU P02-LER-RESULTADO-EXIT
038100     PERFORM P05-LISTA-VALOR-PASSO
038200         THRU P05-LISTA-VALOR-PASSO-EXIT
038300         UNTIL FIM-RESULTADO

038400     CLOSE ARQ-RESULTADO
038500     CLOSE ARQ-RELATO.
038600 P05-IMPRIME-VALOR-EXIT.
038700     EXIT.

038800 P05-LISTA-VALOR-PASSO.
038900     MOVE RES-FOLHA        TO DET-VALOR-FOLHA
039000     MOVE RES-CELULA       TO DET-VALOR-CELULA
039100     MOVE RES-CAMPO        TO DET-VALOR-CAMPO
039200     MOVE RES-ESPERADO     TO DET-VALOR-ESPERADO
039300     MOVE RES-OBTIDO       TO DET-VALOR-OBTIDO
039400     MOVE RES-VALOR-RESULT TO DET-VALOR-RESULT
039500     MOVE RES-VALOR-MOTIVO TO DET-VALOR-MOTIVO
039600     WRITE REG-RELATO FROM LINHA-DET-VALOR

039700     PERFORM P02-LER-RESULTADO
039800         THRU P02-LER-RESULTADO-EXIT.
039900 P05-LISTA-VALOR-PASSO-EXIT.
040000     EXIT.
